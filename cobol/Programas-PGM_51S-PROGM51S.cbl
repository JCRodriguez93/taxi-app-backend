000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGM51S.
000030 AUTHOR.        H. LARGACHA.
000040 INSTALLATION.  BANCO DEL NORTE - GERENCIA DE SISTEMAS.
000050 DATE-WRITTEN.  10/02/1990.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO DEL NORTE.
000080******************************************************************
000090*                   CLASE SINCRONICA 51                          *
000100*                   =====================                       *
000110*                                                                *
000120*  - CARGA EL MAESTRO DE VIAJES (TRPMST) COMPLETO EN UNA TABLA   *
000130*    DE MEMORIA (TB-TRPMST) PARA PODER LOCALIZAR CADA VIAJE      *
000140*    POR TRIP-ID CON SEARCH (EL MAESTRO ES SECUENCIAL, NO VSAM). *
000150*  - LEE EL ARCHIVO DE NOVEDADES DE CICLO DE VIDA (TRPACC)       *
000160*    ORDENADO POR TRIP-ID Y APLICA LA TRANSICION DE ESTADO       *
000170*    PEDIDA (ACCEPT / START / COMPLETE / CANCEL).                *
000180*  - LAS NOVEDADES SOBRE UN VIAJE INEXISTENTE O CON UNA          *
000190*    TRANSICION NO PERMITIDA SE GRABAN EN EL ARCHIVO DE          *
000200*    RECHAZOS (TRPRCH), DEJANDO EL VIAJE SIN CAMBIOS.            *
000210*  - AL COMPLETAR UN VIAJE SE SELLA LA FECHA/HORA DE FIN.        *
000220*  - AL TERMINAR, REGRABA EL MAESTRO COMPLETO (TRPMST) CON       *
000230*    LOS ESTADOS ACTUALIZADOS.                                   *
000240*                                                                *
000250******************************************************************
000260*    H I S T O R I AL   D E   C A M B I O S
000270*------------------------------------------------------------------
000280*    FECHA      PROG.  PETICION   DESCRIPCION
000290*------------------------------------------------------------------
000300*    10/02/90   HLG    INI-0002   ALTA INICIAL DEL PROGRAMA.INI-0002
000310*    04/06/90   HLG    MNT-0031   SE AGREGA EL RECHAZO POR VMNT-0031
000320*                                 NO ENCONTRADO (ANTES ABORTABA).
000330*    21/03/91   CBR    MNT-0109   SE PERMITE CANCEL DESDE   MNT-0109
000340*                                 CUALQUIER ESTADO NO TERMINAL.
000350*    09/02/99   PJS    Y2K-0005   FECHA DE SELLADO DE FIN A Y2K-0005
000360*                                 DIGITOS (AAAAMMDDHHMMSS).
000370*    14/05/04   MFR    MNT-0322   EL MAESTRO PASA A TENER TRMNT-0322
000380*                                 SECUENCIAL DE 8 DIGITOS COMO
000390*                                 CLAVE (VER TAMBIEN PGM_50S).
000400*                                 LA TABLA DE MEMORIA SE CARGA Y
000410*                                 SE BUSCA POR ESE CAMPO.
000420*    30/11/08   MFR    MNT-0355   AMPLIA LA TABLA DE MEMORIAMNT-0355
000430*                                 2000 A 5000 VIAJES POR CORRIDA.
000440******************************************************************
000450
000460*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490
000500 SPECIAL-NAMES.
000510     UPSI-0 ON  STATUS IS WS-UPSI-VERBOSO
000520            OFF STATUS IS WS-UPSI-SILENCIO.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560
000570     SELECT TRPMST ASSIGN TO DDMAESTR
000580     FILE STATUS IS FS-TRPMST.
000590
000600     SELECT TRPACC ASSIGN TO DDACCION
000610     FILE STATUS IS FS-TRPACC.
000620
000630     SELECT TRPRCH ASSIGN TO DDRECHA
000640     FILE STATUS IS FS-TRPRCH.
000650
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 FD  TRPMST
000710     BLOCK CONTAINS 0 RECORDS
000720     RECORDING MODE IS F.
000730 01  FD-TRPMST             PIC X(80).
000740
000750 FD  TRPACC
000760     BLOCK CONTAINS 0 RECORDS
000770     RECORDING MODE IS F.
000780 01  FD-TRPACC             PIC X(80).
000790
000800 FD  TRPRCH
000810     BLOCK CONTAINS 0 RECORDS
000820     RECORDING MODE IS F.
000830 01  FD-TRPRCH             PIC X(100).
000840
000850
000860 WORKING-STORAGE SECTION.
000870*========================*
000880
000890*----------- STATUS ARCHIVOS --------------------------------------
000900 77  FS-TRPMST                PIC XX       VALUE SPACES.
000910 77  FS-TRPACC                PIC XX       VALUE SPACES.
000920 77  FS-TRPRCH                PIC XX       VALUE SPACES.
000930
000940 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
000950     88  WS-FIN-LECTURA                    VALUE 'Y'.
000960     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
000970
000980 77  WS-STATUS-FIN-CARGA      PIC X        VALUE 'N'.
000990     88  WS-FIN-CARGA-MAESTRO              VALUE 'Y'.
001000     88  WS-NO-FIN-CARGA-MAESTRO           VALUE 'N'.
001010
001020 77  WS-STATUS-ENCONTRADO     PIC X        VALUE 'N'.
001030     88  WS-TRIP-ENCONTRADO                VALUE 'S'.
001040     88  WS-TRIP-NO-ENCONTRADO              VALUE 'N'.
001050
001060 77  WS-STATUS-TRANSICION     PIC X        VALUE 'N'.
001070     88  WS-TRANSICION-VALIDA               VALUE 'S'.
001080     88  WS-TRANSICION-INVALIDA             VALUE 'N'.
001090
001100*----------- CONTADORES (COMP POR NORMA DE AREA) ------------------
001110 77  WS-TRPMST-CANT           PIC 9(05) COMP      VALUE ZEROS.
001120 77  WS-ACCIONES-LEIDAS       PIC 9(05) COMP      VALUE ZEROS.
001130 77  WS-ACCIONES-APLICADAS    PIC 9(05) COMP      VALUE ZEROS.
001140 77  WS-RECHAZADOS-CANT       PIC 9(05) COMP      VALUE ZEROS.
001150
001160*----------- FECHA Y HORA DE PROCESO (SELLADO DE FIN) -------------
001170 01  WS-FECHA-SISTEMA.
001180     03  WS-FEC-AAAA          PIC 9(04).
001190     03  WS-FEC-MM            PIC 9(02).
001200     03  WS-FEC-DD            PIC 9(02).
001210     03  FILLER               PIC X(01)    VALUE SPACES.
001220 01  WS-HORA-SISTEMA.
001230     03  WS-HOR-HH            PIC 9(02).
001240     03  WS-HOR-MI            PIC 9(02).
001250     03  WS-HOR-SS            PIC 9(02).
001260     03  WS-HOR-CC            PIC 9(02).
001270     03  FILLER               PIC X(01)    VALUE SPACES.
001280
001290*----------- TABLA DE MEMORIA DEL MAESTRO DE VIAJES ---------------
001300*    MNT-0355: 5000 POSICIONES ALCANZAN EL VOLUMEN DE LA CORRIDA
001310*    NOCTURNA MAS GRANDE REGISTRADA A LA FECHA.
001320 01  TB-TRPMST-TABLA.
001330     03  TB-TRPMST OCCURS 5000 TIMES
001340                   INDEXED BY TB-IDX.
001350         05  TB-TRIP-ID           PIC 9(08).
001360         05  TB-DISTANCE-KM       PIC 9(03)V9(02).
001370         05  TB-DURATION-MIN      PIC 9(03)V9(02).
001380         05  TB-VEHICLE-TYPE      PIC X(08).
001390         05  TB-ESTIMATED-PRICE   PIC S9(05)V9(02).
001400         05  TB-TRIP-STATUS       PIC X(11).
001410             88  TB-PENDING               VALUE 'PENDING    '.
001420             88  TB-ACCEPTED              VALUE 'ACCEPTED   '.
001430             88  TB-IN-PROGRESS           VALUE 'IN-PROGRESS'.
001440             88  TB-COMPLETED             VALUE 'COMPLETED  '.
001450             88  TB-CANCELLED             VALUE 'CANCELLED  '.
001460         05  TB-CREATED-AT        PIC 9(14).
001470         05  TB-END-TIME          PIC 9(14).
001480         05  FILLER               PIC X(08).
001490
001500*----------- COPYS --------------------------------------------------
001510*/////////////////////////////////////////////////////////////////
001520     COPY TRPMST.
001530*/////////////////////////////////////////////////////////////////
001540     COPY TRPACT.
001550*/////////////////////////////////////////////////////////////////
001560     COPY TRPREJ.
001570*/////////////////////////////////////////////////////////////////
001580
001590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001600 PROCEDURE DIVISION.
001610
001620 MAIN-PROGRAM-I.
001630
001640     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001650     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001660                                 UNTIL WS-FIN-LECTURA
001670     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001680
001690 MAIN-PROGRAM-F. GOBACK.
001700
001710
001720*------------------------------------------------------------------
001730 1000-INICIO-I.
001740
001750     SET WS-NO-FIN-LECTURA         TO TRUE
001760     SET WS-NO-FIN-CARGA-MAESTRO   TO TRUE
001770
001780     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
001790     ACCEPT WS-HORA-SISTEMA  FROM TIME
001795     IF WS-UPSI-VERBOSO
001796        DISPLAY 'PROGM51S - CORRIENDO EN MODO VERBOSO (UPSI-0)'
001797     END-IF
001800
001810     OPEN INPUT TRPMST
001820     IF FS-TRPMST IS NOT EQUAL '00'
001830        DISPLAY '* ERROR EN OPEN TRPMST (LECTURA) = ' FS-TRPMST
001840        MOVE 9999 TO RETURN-CODE
001850        SET WS-FIN-LECTURA TO TRUE
001860        SET WS-FIN-CARGA-MAESTRO TO TRUE
001870     END-IF
001880
001890     PERFORM 1100-CARGAR-MAESTRO-I THRU 1100-CARGAR-MAESTRO-F
001900             UNTIL WS-FIN-CARGA-MAESTRO
001910
001920     CLOSE TRPMST
001930
001940     OPEN INPUT TRPACC
001950     IF FS-TRPACC IS NOT EQUAL '00'
001960        DISPLAY '* ERROR EN OPEN TRPACC = ' FS-TRPACC
001970        MOVE 9999 TO RETURN-CODE
001980        SET WS-FIN-LECTURA TO TRUE
001990     END-IF
002000
002010     OPEN EXTEND TRPRCH
002020     IF FS-TRPRCH IS NOT EQUAL '00'
002030        DISPLAY '* ERROR EN OPEN TRPRCH (EXTEND) = ' FS-TRPRCH
002040        MOVE 9999 TO RETURN-CODE
002050        SET WS-FIN-LECTURA TO TRUE
002060     END-IF
002070
002080     IF NOT WS-FIN-LECTURA
002090        PERFORM 2100-LEER-I THRU 2100-LEER-F
002100     END-IF.
002110
002120 1000-INICIO-F. EXIT.
002130
002140*------------------------------------------------------------------
002150 1100-CARGAR-MAESTRO-I.
002160
002170     READ TRPMST INTO REG-TRPMST
002180
002190     EVALUATE FS-TRPMST
002200        WHEN '00'
002210           ADD 1 TO WS-TRPMST-CANT
002220           SET TB-IDX TO WS-TRPMST-CANT
002230           MOVE TRPMST-TRIP-ID          TO TB-TRIP-ID (TB-IDX)
002240           MOVE TRPMST-DISTANCE-KM      TO TB-DISTANCE-KM (TB-IDX)
002250           MOVE TRPMST-DURATION-MIN     TO TB-DURATION-MIN (TB-IDX)
002260           MOVE TRPMST-VEHICLE-TYPE     TO TB-VEHICLE-TYPE (TB-IDX)
002270           MOVE TRPMST-ESTIMATED-PRICE
002280                                 TO TB-ESTIMATED-PRICE (TB-IDX)
002290           MOVE TRPMST-TRIP-STATUS      TO TB-TRIP-STATUS (TB-IDX)
002300           MOVE TRPMST-CREATED-AT       TO TB-CREATED-AT (TB-IDX)
002310           MOVE TRPMST-END-TIME         TO TB-END-TIME (TB-IDX)
002320        WHEN '10'
002330           SET WS-FIN-CARGA-MAESTRO TO TRUE
002340        WHEN OTHER
002350           DISPLAY '*ERROR EN LECTURA TRPMST (CARGA): ' FS-TRPMST
002360           MOVE 9999 TO RETURN-CODE
002370           SET WS-FIN-CARGA-MAESTRO TO TRUE
002380           SET WS-FIN-LECTURA TO TRUE
002390     END-EVALUATE.
002400
002410 1100-CARGAR-MAESTRO-F. EXIT.
002420
002430
002440*------------------------------------------------------------------
002450 2000-PROCESO-I.
002460
002470     MOVE SPACES TO REG-TRPRCH
002480     PERFORM 2200-BUSCAR-I THRU 2200-BUSCAR-F
002490
002500     IF WS-TRIP-ENCONTRADO
002510        PERFORM 2300-TRANSICION-I THRU 2300-TRANSICION-F
002520        IF WS-TRANSICION-VALIDA
002530           ADD 1 TO WS-ACCIONES-APLICADAS
002540        ELSE
002550           PERFORM 2850-RECHAZAR-TRANSIC-I
002560              THRU 2850-RECHAZAR-TRANSIC-F
002570        END-IF
002580     ELSE
002590        PERFORM 2800-RECHAZAR-NOTFOUND-I
002600           THRU 2800-RECHAZAR-NOTFOUND-F
002610     END-IF
002620
002630     PERFORM 2100-LEER-I THRU 2100-LEER-F.
002640
002650 2000-PROCESO-F. EXIT.
002660
002670
002680*------------------------------------------------------------------
002690 2100-LEER-I.
002700
002710     READ TRPACC INTO REG-TRPACC
002720
002730     EVALUATE FS-TRPACC
002740        WHEN '00'
002750           ADD 1 TO WS-ACCIONES-LEIDAS
002760        WHEN '10'
002770           SET WS-FIN-LECTURA TO TRUE
002780        WHEN OTHER
002790           DISPLAY '*ERROR EN LECTURA TRPACC : ' FS-TRPACC
002800           MOVE 9999 TO RETURN-CODE
002810           SET WS-FIN-LECTURA TO TRUE
002820     END-EVALUATE.
002830
002840 2100-LEER-F. EXIT.
002850
002860
002870*------------------------------------------------------------------
002880*    LOCALIZACION DEL VIAJE EN LA TABLA DE MEMORIA POR TRIP-ID.
002890*------------------------------------------------------------------
002900 2200-BUSCAR-I.
002910
002920     SET WS-TRIP-NO-ENCONTRADO TO TRUE
002930     SET TB-IDX TO 1
002940     SEARCH TB-TRPMST
002950        AT END
002960           SET WS-TRIP-NO-ENCONTRADO TO TRUE
002970        WHEN TB-TRIP-ID (TB-IDX) EQUAL TRPACC-TRIP-ID
002980           SET WS-TRIP-ENCONTRADO TO TRUE
002990     END-SEARCH.
003000
003010 2200-BUSCAR-F. EXIT.
003020
003030
003040*------------------------------------------------------------------
003050*    MAQUINA DE ESTADOS DEL CICLO DE VIDA DEL VIAJE.
003060*    MNT-0109: CANCEL SE ACEPTA DESDE CUALQUIER ESTADO QUE NO
003070*    SEA COMPLETED NI YA CANCELLED.
003080*------------------------------------------------------------------
003090 2300-TRANSICION-I.
003100
003110     SET WS-TRANSICION-INVALIDA TO TRUE
003120
003130     EVALUATE TRUE
003140        WHEN TRPACC-ACCEPT AND TB-PENDING (TB-IDX)
003150           SET TB-ACCEPTED (TB-IDX)  TO TRUE
003160           SET WS-TRANSICION-VALIDA  TO TRUE
003170        WHEN TRPACC-START AND TB-ACCEPTED (TB-IDX)
003180           SET TB-IN-PROGRESS (TB-IDX) TO TRUE
003190           SET WS-TRANSICION-VALIDA    TO TRUE
003200        WHEN TRPACC-COMPLETE AND TB-IN-PROGRESS (TB-IDX)
003210           SET TB-COMPLETED (TB-IDX)   TO TRUE
003220           PERFORM 2310-SELLAR-FIN-I THRU 2310-SELLAR-FIN-F
003230           SET WS-TRANSICION-VALIDA    TO TRUE
003240        WHEN TRPACC-CANCEL
003250              AND NOT TB-COMPLETED (TB-IDX)
003260              AND NOT TB-CANCELLED (TB-IDX)
003270           SET TB-CANCELLED (TB-IDX)   TO TRUE
003280           SET WS-TRANSICION-VALIDA    TO TRUE
003290        WHEN OTHER
003300           SET WS-TRANSICION-INVALIDA  TO TRUE
003310     END-EVALUATE.
003320
003330 2300-TRANSICION-F. EXIT.
003340
003350*------------------------------------------------------------------
003360 2310-SELLAR-FIN-I.
003370
003380     MOVE WS-FEC-AAAA (1:4)   TO TB-END-TIME (TB-IDX) (1:4)
003390     MOVE WS-FEC-MM           TO TB-END-TIME (TB-IDX) (5:2)
003400     MOVE WS-FEC-DD           TO TB-END-TIME (TB-IDX) (7:2)
003410     MOVE WS-HOR-HH           TO TB-END-TIME (TB-IDX) (9:2)
003420     MOVE WS-HOR-MI           TO TB-END-TIME (TB-IDX) (11:2)
003430     MOVE WS-HOR-SS           TO TB-END-TIME (TB-IDX) (13:2).
003440
003450 2310-SELLAR-FIN-F. EXIT.
003460
003470
003480*------------------------------------------------------------------
003490 2800-RECHAZAR-NOTFOUND-I.
003500
003510     PERFORM 2900-ARMAR-RECHAZO-I THRU 2900-ARMAR-RECHAZO-F
003520     MOVE 'TRIP-NOT-FOUND'     TO TRPRCH-ERROR-CODE
003530     STRING 'TRIP-ID ' DELIMITED BY SIZE
003540            TRPACC-TRIP-ID DELIMITED BY SIZE
003550            ' NOT FOUND IN TRPMST' DELIMITED BY SIZE
003560            INTO TRPRCH-ERROR-TEXT
003570     WRITE FD-TRPRCH FROM REG-TRPRCH
003580     IF FS-TRPRCH IS NOT EQUAL '00'
003590        DISPLAY '* ERROR EN WRITE TRPRCH = ' FS-TRPRCH
003600        MOVE 9999 TO RETURN-CODE
003610        SET WS-FIN-LECTURA TO TRUE
003620     END-IF
003630     ADD 1 TO WS-RECHAZADOS-CANT.
003640
003650 2800-RECHAZAR-NOTFOUND-F. EXIT.
003660
003670*------------------------------------------------------------------
003680 2850-RECHAZAR-TRANSIC-I.
003690
003700     PERFORM 2900-ARMAR-RECHAZO-I THRU 2900-ARMAR-RECHAZO-F
003710     MOVE 'INVALID-TRANSITION' TO TRPRCH-ERROR-CODE
003720     STRING 'ACTION ' DELIMITED BY SIZE
003730            TRPACC-ACTION DELIMITED BY SIZE
003740            ' NOT LEGAL FOR TRIP-ID ' DELIMITED BY SIZE
003750            TRPACC-TRIP-ID DELIMITED BY SIZE
003760            INTO TRPRCH-ERROR-TEXT
003770     WRITE FD-TRPRCH FROM REG-TRPRCH
003780     IF FS-TRPRCH IS NOT EQUAL '00'
003790        DISPLAY '* ERROR EN WRITE TRPRCH = ' FS-TRPRCH
003800        MOVE 9999 TO RETURN-CODE
003810        SET WS-FIN-LECTURA TO TRUE
003820     END-IF
003830     ADD 1 TO WS-RECHAZADOS-CANT.
003840
003850 2850-RECHAZAR-TRANSIC-F. EXIT.
003860
003870*------------------------------------------------------------------
003880*    EL CAMPO TRPRCH-REQUEST-ID TIENE 6 DIGITOS Y EL TRIP-ID
003890*    TIENE 8; SE GRABAN LOS 6 DE MENOR ORDEN (VER CP-TRPREJ) Y
003900*    EL TRIP-ID COMPLETO VIAJA EN TRPRCH-ERROR-TEXT.
003910*------------------------------------------------------------------
003920 2900-ARMAR-RECHAZO-I.
003930
003940     MOVE TRPACC-TRIP-ID (3:6) TO TRPRCH-REQUEST-ID.
003950
003960 2900-ARMAR-RECHAZO-F. EXIT.
003970
003980
003990*------------------------------------------------------------------
004000*    REGRABACION DEL MAESTRO COMPLETO CON LOS ESTADOS AL DIA.
004010*------------------------------------------------------------------
004020 9999-FINAL-I.
004030
004040     CLOSE TRPACC
004050     CLOSE TRPRCH
004060
004070     OPEN OUTPUT TRPMST
004080     IF FS-TRPMST IS NOT EQUAL '00'
004090        DISPLAY '* ERROR EN OPEN TRPMST (REGRABAR) = ' FS-TRPMST
004100        MOVE 9999 TO RETURN-CODE
004110     ELSE
004120        SET TB-IDX TO 1
004130        PERFORM 9100-GRABAR-MAESTRO-I THRU 9100-GRABAR-MAESTRO-F
004140                VARYING TB-IDX FROM 1 BY 1
004150                UNTIL TB-IDX IS GREATER THAN WS-TRPMST-CANT
004160        CLOSE TRPMST
004170     END-IF
004180
004190     DISPLAY 'PROGM51S - VIAJES EN MAESTRO:   ' WS-TRPMST-CANT
004200     DISPLAY 'PROGM51S - ACCIONES LEIDAS:     ' WS-ACCIONES-LEIDAS
004210     DISPLAY 'PROGM51S - ACCIONES APLICADAS:  '
004220              WS-ACCIONES-APLICADAS
004230     DISPLAY 'PROGM51S - RECHAZADOS:          ' WS-RECHAZADOS-CANT.
004240
004250 9999-FINAL-F. EXIT.
004260
004270*------------------------------------------------------------------
004280 9100-GRABAR-MAESTRO-I.
004290
004300     MOVE TB-TRIP-ID (TB-IDX)         TO TRPMST-TRIP-ID
004310     MOVE TB-DISTANCE-KM (TB-IDX)     TO TRPMST-DISTANCE-KM
004320     MOVE TB-DURATION-MIN (TB-IDX)    TO TRPMST-DURATION-MIN
004330     MOVE TB-VEHICLE-TYPE (TB-IDX)    TO TRPMST-VEHICLE-TYPE
004340     MOVE TB-ESTIMATED-PRICE (TB-IDX) TO TRPMST-ESTIMATED-PRICE
004350     MOVE TB-TRIP-STATUS (TB-IDX)     TO TRPMST-TRIP-STATUS
004360     MOVE TB-CREATED-AT (TB-IDX)      TO TRPMST-CREATED-AT
004370     MOVE TB-END-TIME (TB-IDX)        TO TRPMST-END-TIME
004380
004390     WRITE FD-TRPMST FROM REG-TRPMST
004400     IF FS-TRPMST IS NOT EQUAL '00'
004410        DISPLAY '* ERROR EN WRITE TRPMST (REGRABAR) = ' FS-TRPMST
004420        MOVE 9999 TO RETURN-CODE
004430     END-IF.
004440
004450 9100-GRABAR-MAESTRO-F. EXIT.

