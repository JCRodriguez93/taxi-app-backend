000010******************************************************************
000020*    CP-TRPREJ
000030******************************************************************
000040*         LAYOUT  ARCHIVO  RECHAZOS  (TRPRCH)
000050*         LARGO 100 BYTES
000060******************************************************************
000070*    KC05031.ALU9999.TARIFA.RECHAZOS
000080*
000090*    HIST:
000100*    15/03/89  RMV  ALTA INICIAL DEL LAYOUT DE RECHAZOS.
000110*    09/02/99  PJS  SE REUTILIZA PARA RECHAZOS DE CICLO DE VIDA
000120*                   (VER PGM_51S, CAMPO ERROR-TEXT LLEVA EL
000130*                   TRIP-ID COMPLETO CUANDO NO ENTRA EN 6 DIG.).
000140******************************************************************
000150 01  REG-TRPRCH.
000160     03  TRPRCH-REQUEST-ID        PIC 9(06)     VALUE ZEROS.
000170     03  TRPRCH-ERROR-CODE        PIC X(30)     VALUE SPACES.
000180     03  TRPRCH-ERROR-TEXT        PIC X(50)     VALUE SPACES.
000190     03  FILLER                   PIC X(14)     VALUE SPACES.
