000010******************************************************************
000020*    CP-TRPMST
000030******************************************************************
000040*         LAYOUT  MAESTRO DE VIAJES  (TRPMST)
000050*         LARGO 80 BYTES
000060******************************************************************
000070*    KC05031.ALU9999.TARIFA.MAESTRO
000080*
000090*    HIST:
000100*    15/03/89  RMV  ALTA INICIAL DEL LAYOUT DE MAESTRO.
000110*    22/11/94  HLG  SE AGREGAN REDEFINES DE FECHA/HORA.
000120*    09/02/99  PJS  ALTA DEL ESTADO DE CICLO DE VIDA (88-NIVEL).
000130******************************************************************
000140 01  REG-TRPMST.
000150     03  TRPMST-TRIP-ID           PIC 9(08)          VALUE ZEROS.
000160     03  TRPMST-TRIP-ID-R REDEFINES TRPMST-TRIP-ID.
000170*        LOTE DE ALTA / NUMERO DE SECUENCIA DENTRO DEL LOTE
000180         05  TRPMST-ID-LOTE       PIC 9(02).
000190         05  TRPMST-ID-SEC        PIC 9(06).
000200     03  TRPMST-DISTANCE-KM       PIC 9(03)V9(02)    VALUE ZEROS.
000210     03  TRPMST-DURATION-MIN      PIC 9(03)V9(02)    VALUE ZEROS.
000220     03  TRPMST-VEHICLE-TYPE      PIC X(08)          VALUE SPACES.
000230     03  TRPMST-ESTIMATED-PRICE   PIC S9(05)V9(02)   VALUE ZEROS.
000240     03  TRPMST-TRIP-STATUS       PIC X(11)          VALUE SPACES.
000250         88  TRPMST-PENDING               VALUE 'PENDING    '.
000260         88  TRPMST-ACCEPTED              VALUE 'ACCEPTED   '.
000270         88  TRPMST-IN-PROGRESS           VALUE 'IN-PROGRESS'.
000280         88  TRPMST-COMPLETED             VALUE 'COMPLETED  '.
000290         88  TRPMST-CANCELLED             VALUE 'CANCELLED  '.
000300     03  TRPMST-CREATED-AT        PIC 9(14)          VALUE ZEROS.
000310     03  TRPMST-CREATED-AT-R REDEFINES TRPMST-CREATED-AT.
000320         05  TRPMST-CREA-AAAA     PIC 9(04).
000330         05  TRPMST-CREA-MM       PIC 9(02).
000340         05  TRPMST-CREA-DD       PIC 9(02).
000350         05  TRPMST-CREA-HH       PIC 9(02).
000360         05  TRPMST-CREA-MI       PIC 9(02).
000370         05  TRPMST-CREA-SS       PIC 9(02).
000380     03  TRPMST-END-TIME          PIC 9(14)          VALUE ZEROS.
000390     03  TRPMST-END-TIME-R REDEFINES TRPMST-END-TIME.
000400         05  TRPMST-FIN-AAAA      PIC 9(04).
000410         05  TRPMST-FIN-MM        PIC 9(02).
000420         05  TRPMST-FIN-DD        PIC 9(02).
000430         05  TRPMST-FIN-HH        PIC 9(02).
000440         05  TRPMST-FIN-MI        PIC 9(02).
000450         05  TRPMST-FIN-SS        PIC 9(02).
000460     03  FILLER                   PIC X(08)          VALUE SPACES.
