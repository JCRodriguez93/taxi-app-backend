000010******************************************************************
000020*    CP-TRPREQ
000030******************************************************************
000040*         LAYOUT  ARCHIVO  SOLICITUDES DE VIAJE  (TRPREQ)
000050*         LARGO 80 BYTES
000060******************************************************************
000070*    KC05031.ALU9999.TARIFA.SOLICIT
000080*
000090*    HIST:
000100*    15/03/89  RMV  ALTA INICIAL DEL LAYOUT DE SOLICITUDES.
000110*    22/11/94  HLG  SE AGREGAN 88-NIVEL DE VEHICULO VALIDO.
000120******************************************************************
000130 01  REG-TRPREQ.
000140*    VALORES POSIBLES TRQ-VEHICLE-TYPE = STANDARD, PREMIUM, VAN
000150*    BLANCO EQUIVALE A STANDARD (VER PARRAFO 2230 DEL PGM_50S)
000160     03  TRQ-REQUEST-ID           PIC 9(06)         VALUE ZEROS.
000170     03  TRQ-DISTANCE-KM          PIC S9(03)V9(02)  VALUE ZEROS.
000180     03  TRQ-DURATION-MIN         PIC S9(03)V9(02)  VALUE ZEROS.
000190     03  TRQ-VEHICLE-TYPE         PIC X(08)         VALUE SPACES.
000200         88  TRQ-VEH-STANDARD             VALUE 'STANDARD'.
000210         88  TRQ-VEH-PREMIUM              VALUE 'PREMIUM '.
000220         88  TRQ-VEH-VAN                  VALUE 'VAN     '.
000230*    00 = SIN INFORMAR, SE TOMA COMO 1 PASAJERO (VER PGM_50S)
000240     03  TRQ-PASSENGER-COUNT      PIC 9(02)         VALUE ZEROS.
000250     03  TRQ-HOUR-OF-DAY          PIC 9(02)         VALUE ZEROS.
000260     03  TRQ-DEMAND-INDEX         PIC 9V9(02)       VALUE ZEROS.
000270     03  FILLER                   PIC X(49)         VALUE SPACES.
