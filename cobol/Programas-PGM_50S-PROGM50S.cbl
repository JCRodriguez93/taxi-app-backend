000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROGM50S.
000030 AUTHOR.        R. MENDIZABAL.
000040 INSTALLATION.  BANCO DEL NORTE - GERENCIA DE SISTEMAS.
000050 DATE-WRITTEN.  15/03/1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO DEL NORTE.
000080******************************************************************
000090*                   CLASE SINCRONICA 50                          *
000100*                   =====================                       *
000110*                                                                *
000120*  - LEE EL ARCHIVO DE SOLICITUDES DE VIAJE (TRPREQ).            *
000130*  - VALIDA CADA SOLICITUD (DISTANCIA, DURACION, VEHICULO,       *
000140*    HORA DEL DIA) Y RECHAZA LAS QUE NO CUMPLEN, GRABANDO        *
000150*    EL MOTIVO EN EL ARCHIVO DE RECHAZOS (TRPRCH).                *
000160*  - CALCULA LA TARIFA ESTIMADA (MOTOR DE TARIFACION INTERNO,    *
000170*    YA NO SE CONSULTA EL SERVICIO EXTERNO DE PREDICCION).        *
000180*  - DA DE ALTA CADA VIAJE VALIDO EN EL MAESTRO DE VIAJES         *
000190*    (TRPMST) CON ESTADO PENDING Y FECHA/HORA DE ALTA.            *
000200*  - EMITE EL LISTADO DE VIAJES TARIFADOS (TRPLST) CON CORTE      *
000210*    DE CONTROL POR TIPO DE VEHICULO Y TOTALES GENERALES.         *
000220*                                                                *
000230******************************************************************
000240*    H I S T O R I AL   D E   C A M B I O S
000250*------------------------------------------------------------------
000260*    FECHA      PROG.  PETICION   DESCRIPCION
000270*------------------------------------------------------------------
000280*    15/03/89   RMV    INI-0001   ALTA INICIAL DEL PROGRAMA.INI-0001
000290*    02/05/89   RMV    INI-0014   SE AGREGA VALIDACION DE HOINI-0014
000300*    19/09/90   HLG    MNT-0087   CORRIGE REDONDEO DE TARIFAMNT-0087
000310*                                 HORARIO PICO (ERA TRUNCADO).
000320*    11/02/91   HLG    MNT-0102   AGREGA RECARGO POR DEMANDAMNT-0102
000330*    30/07/92   CBR    MNT-0155   SE PERMITE VAN COMO TIPO DMNT-0155
000340*                                 VEHICULO (ANTES SOLO STD/PREM).
000350*    14/01/93   CBR    MNT-0171   BLANCO EN TIPO DE VEHICULOMNT-0171
000360*                                 AHORA DEFAULTEA A STANDARD.
000370*    22/11/94   HLG    MNT-0210   SE AGREGAN REDEFINES DE FEMNT-0210
000380*                                 EN EL MAESTRO PARA LA CONCI-
000390*                                 LIACION CONTABLE MENSUAL.
000400*    08/06/96   PJS    MNT-0244   SE AGREGA CORTE DE CONTROLMNT-0244
000410*                                 TIPO DE VEHICULO EN EL LISTADO.
000420*    03/03/98   PJS    MNT-0268   PREPARACION PARA EL CAMBIOMNT-0268
000430*                                 SIGLO: SE AMPLIA AAAAMMDDHHMMSS
000440*                                 DE FECHA DE ALTA A 14 DIGITOS.
000450*    17/12/99   PJS    Y2K-0005   VERIFICACION DEFINITIVA DEY2K-0005
000460*                                 FECHA DE SISTEMA A 4 DIGITOS DE
000470*                                 ANIO. SIN FILTROS DE VENTANA.
000480*    21/08/01   MFR    MNT-0301   SE AGREGA CONTADOR DE RECHMNT-0301
000490*                                 EN LA LINEA DE TOTALES FINALES.
000500*    14/05/04   MFR    MNT-0322   SE REEMPLAZA EL NUMERO DE MNT-0322
000510*                                 SOLICITUD COMO CLAVE DEL VIAJE
000520*                                 POR UN TRIP-ID SECUENCIAL DE
000530*                                 8 DIGITOS PROPIO DEL MAESTRO.
000540******************************************************************
000550
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590
000600 SPECIAL-NAMES.
000610     UPSI-0 ON  STATUS IS WS-UPSI-VERBOSO
000620            OFF STATUS IS WS-UPSI-SILENCIO.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690     SELECT TRPREQ ASSIGN TO DDENTRA
000700     FILE STATUS IS FS-TRPREQ.
000710
000720     SELECT TRPMST ASSIGN TO DDMAESTR
000730     FILE STATUS IS FS-TRPMST.
000740
000750     SELECT TRPRCH ASSIGN TO DDRECHA
000760     FILE STATUS IS FS-TRPRCH.
000770
000780     SELECT TRPLST ASSIGN TO DDLISTA
000790     FILE STATUS IS FS-TRPLST.
000800
000810*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000820 DATA DIVISION.
000830 FILE SECTION.
000840
000850 FD  TRPREQ
000860     BLOCK CONTAINS 0 RECORDS
000870     RECORDING MODE IS F.
000880 01  FD-TRPREQ             PIC X(80).
000890
000900 FD  TRPMST
000910     BLOCK CONTAINS 0 RECORDS
000920     RECORDING MODE IS F.
000930 01  FD-TRPMST             PIC X(80).
000940
000950 FD  TRPRCH
000960     BLOCK CONTAINS 0 RECORDS
000970     RECORDING MODE IS F.
000980 01  FD-TRPRCH             PIC X(100).
000990
001000 FD  TRPLST
001010     BLOCK CONTAINS 0 RECORDS
001020     RECORDING MODE IS F.
001030 01  FD-TRPLST             PIC X(132).
001040
001050
001060 WORKING-STORAGE SECTION.
001070*========================*
001080
001090*----------- STATUS ARCHIVOS -------------------------------------
001100 77  FS-TRPREQ                PIC XX       VALUE SPACES.
001110 77  FS-TRPMST                PIC XX       VALUE SPACES.
001120 77  FS-TRPRCH                PIC XX       VALUE SPACES.
001130 77  FS-TRPLST                PIC XX       VALUE SPACES.
001140
001150 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
001160     88  WS-FIN-LECTURA                    VALUE 'Y'.
001170     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
001180
001190 77  WS-STATUS-SOLICITUD      PIC X        VALUE 'S'.
001200     88  WS-REG-VALIDO                     VALUE 'S'.
001210     88  WS-REG-INVALIDO                   VALUE 'N'.
001220
001230 77  WS-STATUS-PRECIO         PIC X        VALUE 'S'.
001240     88  WS-PRECIO-VALIDO                  VALUE 'S'.
001250     88  WS-PRECIO-INVALIDO                VALUE 'N'.
001260
001270 77  WS-STATUS-PRIMERO        PIC X        VALUE 'S'.
001280     88  WS-PRIMER-DETALLE                 VALUE 'S'.
001290     88  WS-NO-PRIMER-DETALLE              VALUE 'N'.
001300
001310 77  WS-STATUS-PICO           PIC X        VALUE 'N'.
001320     88  TRQ-HOUR-OF-DAY-PICO               VALUE 'S'.
001330     88  TRQ-HOUR-OF-DAY-VALLE              VALUE 'N'.
001340
001350*----------- CONTADORES (COMP POR NORMA DE AREA) -----------------
001360 77  WS-NEXT-TRIP-ID          PIC 9(08) COMP      VALUE ZEROS.
001370 77  WS-LEIDOS-CANT           PIC 9(05) COMP      VALUE ZEROS.
001380 77  WS-VALIDOS-CANT          PIC 9(05) COMP      VALUE ZEROS.
001390 77  WS-RECHAZADOS-CANT       PIC 9(05) COMP      VALUE ZEROS.
001400
001410*----------- ACUMULADORES DE CORTE (GRUPO TIPO VEHICULO) ---------
001420 77  WS-TIPO-ANT              PIC X(08)           VALUE SPACES.
001430 77  WS-TIPO-CANT             PIC 9(05) COMP      VALUE ZEROS.
001440 77  WS-TIPO-IMPORTE          PIC S9(07)V99 COMP-3 VALUE ZEROS.
001450
001460*----------- ACUMULADORES GENERALES -------------------------------
001470 77  WS-TOTAL-CANT            PIC 9(07) COMP      VALUE ZEROS.
001480 77  WS-TOTAL-IMPORTE         PIC S9(09)V99 COMP-3 VALUE ZEROS.
001490
001500*----------- FECHA Y HORA DE PROCESO ------------------------------
001510 01  WS-FECHA-SISTEMA.
001520     03  WS-FEC-AAAA          PIC 9(04).
001530     03  WS-FEC-MM            PIC 9(02).
001540     03  WS-FEC-DD            PIC 9(02).
001550     03  FILLER               PIC X(01)    VALUE SPACES.
001560 01  WS-HORA-SISTEMA.
001570     03  WS-HOR-HH            PIC 9(02).
001580     03  WS-HOR-MI            PIC 9(02).
001590     03  WS-HOR-SS            PIC 9(02).
001600     03  WS-HOR-CC            PIC 9(02).
001610     03  FILLER               PIC X(01)    VALUE SPACES.
001630
001640*----------- TABLA DE MULTIPLICADORES POR VEHICULO ----------------
001650*    SE CARGA POR REDEFINICION DE VALORES LITERALES (NO SE LEE
001660*    DE DB2 NI DE ARCHIVO; LA TARIFA BASE NO CAMBIA DE CORRIDA
001670*    A CORRIDA). VER MNT-0155 Y MNT-0171 EN EL HISTORIAL.
001680 01  WS-TABLA-MULT-VALORES.
001690     05  FILLER               PIC X(11)    VALUE 'STANDARD100'.
001700     05  FILLER               PIC X(11)    VALUE 'PREMIUM 150'.
001710     05  FILLER               PIC X(11)    VALUE 'VAN     130'.
001720 01  TB-MULTIPLICADOR-TABLA REDEFINES WS-TABLA-MULT-VALORES.
001730     05  TB-MULTIPLICADOR OCCURS 3 TIMES
001740                          INDEXED BY TB-MUL-IDX.
001750         10  TB-MUL-VEHICULO     PIC X(08).
001760         10  TB-MUL-FACTOR       PIC 9V99.
001770
001780*----------- CONSTANTES DE TARIFA (4 DECIMALES INTERMEDIOS) -------
001790 77  WS-TARIFA-BASE           PIC 9(02)V9(04) COMP-3 VALUE 2.5000.
001800 77  WS-TARIFA-DISTANCIA      PIC 9(02)V9(04) COMP-3 VALUE 1.1000.
001810 77  WS-TARIFA-TIEMPO         PIC 9(02)V9(04) COMP-3 VALUE 0.3500.
001820 77  WS-FACTOR-PICO-SI        PIC 9(01)V9(02) COMP-3 VALUE 1.20.
001830 77  WS-FACTOR-PICO-NO        PIC 9(01)V9(02) COMP-3 VALUE 1.00.
001840 77  WS-FACTOR-DEMANDA-BASE   PIC 9(01)V9(04) COMP-3 VALUE 0.5000.
001850
001860*----------- CAMPOS DE CALCULO DE TARIFA --------------------------
001870 77  WS-SUBTOTAL              PIC S9(07)V9(04) COMP-3 VALUE ZEROS.
001880 77  WS-MULT-DEMANDA          PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
001890 77  WS-PRECIO-CALC           PIC S9(07)V9(04) COMP-3 VALUE ZEROS.
001900 77  WS-PRECIO-FINAL          PIC S9(05)V9(02) COMP-3 VALUE ZEROS.
001910
001920*----------- COPYS -------------------------------------------------
001930*/////////////////////////////////////////////////////////////////
001940     COPY TRPREQ.
001950*/////////////////////////////////////////////////////////////////
001960     COPY TRPMST.
001970*/////////////////////////////////////////////////////////////////
001980     COPY TRPREJ.
001990*/////////////////////////////////////////////////////////////////
002000
002010*----------- IMPRESION DEL LISTADO (132 COLUMNAS) -----------------
002020 01  WS-REG-LISTADO.
002030     03  WS-COL1             PIC X(03)           VALUE SPACES.
002040     03  WS-TRIPID-IMP       PIC ZZZZZZZ9.
002050     03  WS-COL2             PIC X(03)           VALUE SPACES.
002060     03  WS-VEHIC-IMP        PIC X(12)           VALUE SPACES.
002070     03  WS-COL3             PIC X(03)           VALUE SPACES.
002080     03  WS-DIST-IMP         PIC ZZZ9.99.
002090     03  WS-COL4             PIC X(03)           VALUE SPACES.
002100     03  WS-DUR-IMP          PIC ZZZ9.99.
002110     03  WS-COL5             PIC X(03)           VALUE SPACES.
002120     03  WS-PRECIO-IMP       PIC -ZZZZ9.99.
002130     03  WS-COL6             PIC X(03)           VALUE SPACES.
002140     03  WS-ESTADO-IMP       PIC X(11)           VALUE SPACES.
002150     03  FILLER              PIC X(81)           VALUE SPACES.
002160
002170 01  IMP-TITULO.
002180     03  FILLER              PIC X(03)           VALUE SPACES.
002190     03  FILLER              PIC X(33)           VALUE
002200                    'BANCO DEL NORTE - LISTADO DE '.
002210     03  FILLER              PIC X(25)           VALUE
002220                    'VIAJES TARIFADOS (TRPLST)'.
002230     03  FILLER              PIC X(06)           VALUE SPACES.
002240     03  IMP-TIT-DD          PIC Z9               VALUE ZEROS.
002250     03  FILLER              PIC X               VALUE '/'.
002260     03  IMP-TIT-MM          PIC Z9               VALUE ZEROS.
002270     03  FILLER              PIC X               VALUE '/'.
002280     03  IMP-TIT-AAAA        PIC 9(04)            VALUE ZEROS.
002290     03  FILLER              PIC X(04)            VALUE SPACES.
002300     03  FILLER              PIC X(08)  VALUE 'PAGINA: '.
002310     03  IMP-TIT-PAG         PIC Z9               VALUE ZEROS.
002320     03  FILLER              PIC X(44)            VALUE SPACES.
002330
002340 01  IMP-SUBTITULO.
002350     03  FILLER              PIC X(03)  VALUE ' | '.
002360     03  FILLER              PIC X(08)  VALUE 'TRIP-ID '.
002370     03  FILLER              PIC X(03)  VALUE ' | '.
002380     03  FILLER              PIC X(12)  VALUE 'VEHICLE TYPE'.
002390     03  FILLER              PIC X(03)  VALUE ' | '.
002400     03  FILLER              PIC X(08)  VALUE 'DIST-KM '.
002410     03  FILLER              PIC X(03)  VALUE ' | '.
002420     03  FILLER              PIC X(08)  VALUE 'DUR-MIN '.
002430     03  FILLER              PIC X(03)  VALUE ' | '.
002440     03  FILLER              PIC X(11)  VALUE 'EST.-PRICE '.
002450     03  FILLER              PIC X(03)  VALUE ' | '.
002460     03  FILLER              PIC X(11)  VALUE 'STATUS     '.
002470     03  FILLER              PIC X(56)  VALUE SPACES.
002480
002490 01  IMP-LINEA               PIC X(132)  VALUE ALL '='.
002500 01  IMP-LINEA2              PIC X(132)  VALUE ALL '-'.
002510 01  IMP-SEPARADOR           PIC X(132)  VALUE SPACES.
002520
002530 01  IMP-CORTE.
002540     03  FILLER              PIC X(05)             VALUE SPACES.
002550     03  FILLER              PIC X(26)             VALUE
002560                             'SUBTOTAL TIPO VEHICULO:  '.
002570     03  IMP-CORTE-TIPO      PIC X(08)             VALUE SPACES.
002580     03  FILLER              PIC X(04)             VALUE SPACES.
002590     03  FILLER              PIC X(14)  VALUE 'CANT. VIAJES: '.
002600     03  IMP-CORTE-CANT      PIC ZZZZ9             VALUE ZEROES.
002610     03  FILLER              PIC X(04)             VALUE SPACES.
002620     03  FILLER              PIC X(16)  VALUE 'IMPORTE TOTAL: '.
002630     03  IMP-CORTE-IMPORTE   PIC -ZZZZZZZ9.99       VALUE ZEROES.
002640     03  FILLER              PIC X(51)             VALUE SPACES.
002650
002660 01  IMP-TOTAL-LINEA.
002670     03  FILLER              PIC X(05)             VALUE SPACES.
002680     03  IMP-TOT-ETIQUETA    PIC X(40)             VALUE SPACES.
002690     03  IMP-TOT-VALOR       PIC -ZZZZZZZZ9.99      VALUE ZEROES.
002700     03  FILLER              PIC X(84)             VALUE SPACES.
002710
002720*----------- CONTROL DE PAGINACION --------------------------------
002730 77  IMP-CUENTA-LINEA         PIC 9(02) COMP  VALUE ZEROS.
002740 77  IMP-CUENTA-PAGINA        PIC 9(02) COMP  VALUE 01.
002750
002760*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002770 PROCEDURE DIVISION.
002780
002790 MAIN-PROGRAM-I.
002800
002810     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
002820     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002830                                 UNTIL WS-FIN-LECTURA
002840     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002850
002860 MAIN-PROGRAM-F. GOBACK.
002870
002880
002890*------------------------------------------------------------------
002900 1000-INICIO-I.
002910
002920     SET WS-NO-FIN-LECTURA  TO TRUE
002930     SET WS-PRIMER-DETALLE  TO TRUE
002940     MOVE 18 TO IMP-CUENTA-LINEA
002950
002960     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
002970     ACCEPT WS-HORA-SISTEMA  FROM TIME
002980     MOVE WS-FEC-DD   TO IMP-TIT-DD
002990     MOVE WS-FEC-MM   TO IMP-TIT-MM
003000     MOVE WS-FEC-AAAA TO IMP-TIT-AAAA
003010
003020     OPEN INPUT  TRPREQ
003030     IF FS-TRPREQ IS NOT EQUAL '00'
003040        DISPLAY '* ERROR EN OPEN TRPREQ  = ' FS-TRPREQ
003050        MOVE 9999 TO RETURN-CODE
003060        SET WS-FIN-LECTURA TO TRUE
003070     END-IF
003080
003090     OPEN OUTPUT TRPMST
003100     IF FS-TRPMST IS NOT EQUAL '00'
003110        DISPLAY '* ERROR EN OPEN TRPMST  = ' FS-TRPMST
003120        MOVE 9999 TO RETURN-CODE
003130        SET WS-FIN-LECTURA TO TRUE
003140     END-IF
003150
003160     OPEN OUTPUT TRPRCH
003170     IF FS-TRPRCH IS NOT EQUAL '00'
003180        DISPLAY '* ERROR EN OPEN TRPRCH  = ' FS-TRPRCH
003190        MOVE 9999 TO RETURN-CODE
003200        SET WS-FIN-LECTURA TO TRUE
003210     END-IF
003220
003230     OPEN OUTPUT TRPLST
003240     IF FS-TRPLST IS NOT EQUAL '00'
003250        DISPLAY '* ERROR EN OPEN TRPLST  = ' FS-TRPLST
003260        MOVE 9999 TO RETURN-CODE
003270        SET WS-FIN-LECTURA TO TRUE
003280     END-IF
003290
003300     IF WS-UPSI-VERBOSO
003310        DISPLAY 'PROGM50S - CORRIENDO EN MODO VERBOSO (UPSI-0)'
003320     END-IF
003330
003340     IF NOT WS-FIN-LECTURA
003350        PERFORM 2100-LEER-I THRU 2100-LEER-F
003360     END-IF.
003370
003380 1000-INICIO-F. EXIT.
003390
003400
003410*------------------------------------------------------------------
003420 2000-PROCESO-I.
003430
003440     MOVE SPACES TO REG-TRPRCH
003450     SET WS-REG-VALIDO   TO TRUE
003460     SET WS-PRECIO-VALIDO TO TRUE
003470
003480     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
003490
003500     IF WS-REG-VALIDO
003510        PERFORM 2300-TARIFAR-I THRU 2300-TARIFAR-F
003520        IF WS-PRECIO-VALIDO
003530           PERFORM 2400-REGISTRAR-I THRU 2400-REGISTRAR-F
003540           PERFORM 2600-CONTROL-CORTE-I THRU 2600-CONTROL-CORTE-F
003550           PERFORM 2500-ACUMULAR-I THRU 2500-ACUMULAR-F
003560           PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
003570        ELSE
003580           PERFORM 2900-RECHAZAR-PRECIO-I
003590              THRU 2900-RECHAZAR-PRECIO-F
003600        END-IF
003610     ELSE
003620        PERFORM 2800-RECHAZAR-VALID-I THRU 2800-RECHAZAR-VALID-F
003630     END-IF
003640
003650     PERFORM 2100-LEER-I THRU 2100-LEER-F.
003660
003670 2000-PROCESO-F. EXIT.
003680
003690
003700*------------------------------------------------------------------
003710 2100-LEER-I.
003720
003730     READ TRPREQ INTO REG-TRPREQ
003740
003750     EVALUATE FS-TRPREQ
003760        WHEN '00'
003770           ADD 1 TO WS-LEIDOS-CANT
003780        WHEN '10'
003790           SET WS-FIN-LECTURA TO TRUE
003800        WHEN OTHER
003810           DISPLAY '*ERROR EN LECTURA TRPREQ  : ' FS-TRPREQ
003820           MOVE 9999 TO RETURN-CODE
003830           SET WS-FIN-LECTURA TO TRUE
003840     END-EVALUATE.
003850
003860 2100-LEER-F. EXIT.
003870
003880
003890*------------------------------------------------------------------
003900*    VALIDACION DE LA SOLICITUD (REGLAS DE NEGOCIO DEL MOTOR
003910*    DE TARIFACION). SE VALIDA EN CADENA: APENAS UNA REGLA
003920*    FALLA SE CORTA LA CADENA Y QUEDA EL PRIMER MOTIVO.
003930*------------------------------------------------------------------
003940 2200-VALIDAR-I.
003950
003960     PERFORM 2210-VALIDAR-DISTANCIA-I THRU 2210-VALIDAR-DISTANCIA-F
003970     IF WS-REG-VALIDO
003980        PERFORM 2220-VALIDAR-DURACION-I
003990           THRU 2220-VALIDAR-DURACION-F
004000     END-IF
004010     IF WS-REG-VALIDO
004020        PERFORM 2230-VALIDAR-VEHICULO-I
004030           THRU 2230-VALIDAR-VEHICULO-F
004040     END-IF
004050     IF WS-REG-VALIDO
004060        PERFORM 2240-VALIDAR-HORA-I THRU 2240-VALIDAR-HORA-F
004070     END-IF.
004080
004090 2200-VALIDAR-F. EXIT.
004100
004110*------------------------------------------------------------------
004120 2210-VALIDAR-DISTANCIA-I.
004130
004140     IF TRQ-DISTANCE-KM IS NOT NUMERIC
004150           OR TRQ-DISTANCE-KM IS NOT GREATER THAN ZERO
004160           OR TRQ-DISTANCE-KM IS GREATER THAN 500
004170        SET WS-REG-INVALIDO TO TRUE
004180        MOVE 'DISTANCE-KM MUST BE GT 0 AND LE 500'
004190                                TO TRPRCH-ERROR-TEXT
004200     END-IF.
004210
004220 2210-VALIDAR-DISTANCIA-F. EXIT.
004230
004240*------------------------------------------------------------------
004250 2220-VALIDAR-DURACION-I.
004260
004270     IF TRQ-DURATION-MIN IS NOT NUMERIC
004280           OR TRQ-DURATION-MIN IS NOT GREATER THAN ZERO
004290           OR TRQ-DURATION-MIN IS GREATER THAN 600
004300        SET WS-REG-INVALIDO TO TRUE
004310        MOVE 'DURATION-MIN MUST BE GT 0 AND LE 600'
004320                                TO TRPRCH-ERROR-TEXT
004330     END-IF.
004340
004350 2220-VALIDAR-DURACION-F. EXIT.
004360
004370*------------------------------------------------------------------
004380*    MNT-0171: BLANCO DEFAULTEA A STANDARD ANTES DE VALIDAR.
004390 2230-VALIDAR-VEHICULO-I.
004400
004410     IF TRQ-VEHICLE-TYPE IS EQUAL TO SPACES
004420        SET TRQ-VEH-STANDARD TO TRUE
004430     END-IF
004440
004450     IF NOT (TRQ-VEH-STANDARD OR TRQ-VEH-PREMIUM OR TRQ-VEH-VAN)
004460        SET WS-REG-INVALIDO TO TRUE
004470        MOVE 'VEHICLE-TYPE MUST BE STANDARD/PREMIUM/VAN'
004480                                TO TRPRCH-ERROR-TEXT
004490     END-IF.
004500
004510 2230-VALIDAR-VEHICULO-F. EXIT.
004520
004530*------------------------------------------------------------------
004540 2240-VALIDAR-HORA-I.
004550
004560     IF TRQ-HOUR-OF-DAY IS NOT NUMERIC
004570           OR TRQ-HOUR-OF-DAY IS GREATER THAN 23
004580        SET WS-REG-INVALIDO TO TRUE
004590        MOVE 'HOUR-OF-DAY MUST BE 00 THRU 23'
004600                                TO TRPRCH-ERROR-TEXT
004610     END-IF.
004620
004630 2240-VALIDAR-HORA-F. EXIT.
004640
004650
004660*------------------------------------------------------------------
004670*    MOTOR DE TARIFACION (YA NO SE LLAMA AL SERVICIO ML EXTERNO,
004680*    LA TARIFA SE CALCULA EN FORMA DETERMINISTICA LOCAL).
004690*------------------------------------------------------------------
004700 2300-TARIFAR-I.
004710
004720     COMPUTE WS-SUBTOTAL ROUNDED =
004730             WS-TARIFA-BASE
004740           + (TRQ-DISTANCE-KM  * WS-TARIFA-DISTANCIA)
004750           + (TRQ-DURATION-MIN * WS-TARIFA-TIEMPO)
004760
004770     PERFORM 2310-BUSCAR-MULT-I THRU 2310-BUSCAR-MULT-F
004780     PERFORM 2320-FACTOR-PICO-I THRU 2320-FACTOR-PICO-F
004790     PERFORM 2330-FACTOR-DEMANDA-I THRU 2330-FACTOR-DEMANDA-F
004800
004810     IF TRQ-HOUR-OF-DAY-PICO
004820        COMPUTE WS-PRECIO-CALC ROUNDED =
004830                WS-SUBTOTAL * TB-MUL-FACTOR (TB-MUL-IDX)
004840                            * WS-FACTOR-PICO-SI
004850                            * WS-MULT-DEMANDA
004860     ELSE
004870        COMPUTE WS-PRECIO-CALC ROUNDED =
004880                WS-SUBTOTAL * TB-MUL-FACTOR (TB-MUL-IDX)
004890                            * WS-FACTOR-PICO-NO
004900                            * WS-MULT-DEMANDA
004910     END-IF
004920
004930     COMPUTE WS-PRECIO-FINAL ROUNDED = WS-PRECIO-CALC
004940
004950     IF WS-PRECIO-FINAL IS LESS THAN ZERO
004960        SET WS-PRECIO-INVALIDO TO TRUE
004970     ELSE
004980        SET WS-PRECIO-VALIDO TO TRUE
004990     END-IF.
005000
005010 2300-TARIFAR-F. EXIT.
005020
005030*------------------------------------------------------------------
005040 2310-BUSCAR-MULT-I.
005050
005060     SET TB-MUL-IDX TO 1
005070     SEARCH TB-MULTIPLICADOR
005080        AT END
005090           DISPLAY '*ERROR NO HAY FACTOR PARA VEHICULO = '
005100                    TRQ-VEHICLE-TYPE
005110           SET TB-MUL-IDX TO 1
005120        WHEN TB-MUL-VEHICULO (TB-MUL-IDX) EQUAL TRQ-VEHICLE-TYPE
005130           CONTINUE
005140     END-SEARCH.
005150
005160 2310-BUSCAR-MULT-F. EXIT.
005170
005180*------------------------------------------------------------------
005190 2320-FACTOR-PICO-I.
005200
005210*    HORARIO PICO: 07-09 Y 17-19 (VER MNT-0087/MNT-0102)
005220     IF TRQ-HOUR-OF-DAY IS NOT LESS THAN 07
005230           AND TRQ-HOUR-OF-DAY IS NOT GREATER THAN 09
005240        SET TRQ-HOUR-OF-DAY-PICO TO TRUE
005250     ELSE
005260        IF TRQ-HOUR-OF-DAY IS NOT LESS THAN 17
005270              AND TRQ-HOUR-OF-DAY IS NOT GREATER THAN 19
005280           SET TRQ-HOUR-OF-DAY-PICO TO TRUE
005290        ELSE
005300           SET TRQ-HOUR-OF-DAY-VALLE TO TRUE
005310        END-IF
005320     END-IF.
005330
005340 2320-FACTOR-PICO-F. EXIT.
005350
005360*------------------------------------------------------------------
005370 2330-FACTOR-DEMANDA-I.
005380
005390     COMPUTE WS-MULT-DEMANDA ROUNDED =
005400             1 + (TRQ-DEMAND-INDEX * WS-FACTOR-DEMANDA-BASE).
005410
005420 2330-FACTOR-DEMANDA-F. EXIT.
005430
005440
005450*------------------------------------------------------------------
005460*    ALTA DEL VIAJE EN EL MAESTRO, ESTADO INICIAL PENDING.
005470*------------------------------------------------------------------
005480 2400-REGISTRAR-I.
005490
005500     MOVE SPACES TO REG-TRPMST
005510     ADD 1 TO WS-NEXT-TRIP-ID
005520     MOVE WS-NEXT-TRIP-ID     TO TRPMST-TRIP-ID
005530     MOVE TRQ-DISTANCE-KM     TO TRPMST-DISTANCE-KM
005540     MOVE TRQ-DURATION-MIN    TO TRPMST-DURATION-MIN
005550     MOVE TRQ-VEHICLE-TYPE    TO TRPMST-VEHICLE-TYPE
005560     MOVE WS-PRECIO-FINAL     TO TRPMST-ESTIMATED-PRICE
005570     SET  TRPMST-PENDING      TO TRUE
005580     MOVE WS-FEC-AAAA         TO TRPMST-CREA-AAAA
005590     MOVE WS-FEC-MM           TO TRPMST-CREA-MM
005600     MOVE WS-FEC-DD           TO TRPMST-CREA-DD
005610     MOVE WS-HOR-HH           TO TRPMST-CREA-HH
005620     MOVE WS-HOR-MI           TO TRPMST-CREA-MI
005630     MOVE WS-HOR-SS           TO TRPMST-CREA-SS
005640     MOVE ZEROS               TO TRPMST-END-TIME
005650
005660     WRITE FD-TRPMST FROM REG-TRPMST
005670     IF FS-TRPMST IS NOT EQUAL '00'
005680        DISPLAY '* ERROR EN WRITE TRPMST = ' FS-TRPMST
005690        MOVE 9999 TO RETURN-CODE
005700        SET WS-FIN-LECTURA TO TRUE
005710     END-IF
005720
005730     ADD 1 TO WS-VALIDOS-CANT.
005740
005750 2400-REGISTRAR-F. EXIT.
005760
005770
005780*------------------------------------------------------------------
005790*    CORTE DE CONTROL POR CAMBIO DE TIPO DE VEHICULO. SE EMITE
005800*    EL SUBTOTAL DEL GRUPO ANTERIOR ANTES DE IMPRIMIR EL DETALLE
005810*    DEL PRIMER VIAJE DEL NUEVO GRUPO.
005820*------------------------------------------------------------------
005830 2600-CONTROL-CORTE-I.
005840
005850     IF WS-PRIMER-DETALLE
005860        SET WS-NO-PRIMER-DETALLE TO TRUE
005870        PERFORM 6400-IMPRIMIR-TITULOS-I
005880           THRU 6400-IMPRIMIR-TITULOS-F
005890     ELSE
005900        IF TRPMST-VEHICLE-TYPE IS NOT EQUAL TO WS-TIPO-ANT
005910           PERFORM 2700-CORTE-MAYOR-I THRU 2700-CORTE-MAYOR-F
005920           PERFORM 6400-IMPRIMIR-TITULOS-I
005930              THRU 6400-IMPRIMIR-TITULOS-F
005940        END-IF
005950     END-IF
005960
005970     MOVE TRPMST-VEHICLE-TYPE TO WS-TIPO-ANT.
005980
005990 2600-CONTROL-CORTE-F. EXIT.
006000
006010*------------------------------------------------------------------
006020 2700-CORTE-MAYOR-I.
006030
006040     MOVE WS-TIPO-ANT         TO IMP-CORTE-TIPO
006050     MOVE WS-TIPO-CANT        TO IMP-CORTE-CANT
006060     MOVE WS-TIPO-IMPORTE     TO IMP-CORTE-IMPORTE
006070
006080     WRITE FD-TRPLST FROM IMP-LINEA2 AFTER ADVANCING 1 LINE
006090     WRITE FD-TRPLST FROM IMP-CORTE  AFTER ADVANCING 1 LINE
006100     WRITE FD-TRPLST FROM IMP-SEPARADOR AFTER ADVANCING 1 LINE
006110
006120     MOVE ZEROS TO WS-TIPO-CANT
006130     MOVE ZEROS TO WS-TIPO-IMPORTE.
006140
006150 2700-CORTE-MAYOR-F. EXIT.
006160
006170*------------------------------------------------------------------
006180 2500-ACUMULAR-I.
006190
006200     ADD 1                    TO WS-TIPO-CANT
006210     ADD WS-PRECIO-FINAL      TO WS-TIPO-IMPORTE
006220     ADD 1                    TO WS-TOTAL-CANT
006230     ADD WS-PRECIO-FINAL      TO WS-TOTAL-IMPORTE.
006240
006250 2500-ACUMULAR-F. EXIT.
006260
006270
006280*------------------------------------------------------------------
006290 2800-RECHAZAR-VALID-I.
006300
006310     MOVE TRQ-REQUEST-ID      TO TRPRCH-REQUEST-ID
006320     MOVE 'VALIDATION-ERROR'  TO TRPRCH-ERROR-CODE
006330     WRITE FD-TRPRCH FROM REG-TRPRCH
006340     IF FS-TRPRCH IS NOT EQUAL '00'
006350        DISPLAY '* ERROR EN WRITE TRPRCH = ' FS-TRPRCH
006360        MOVE 9999 TO RETURN-CODE
006370        SET WS-FIN-LECTURA TO TRUE
006380     END-IF
006390     ADD 1 TO WS-RECHAZADOS-CANT.
006400
006410 2800-RECHAZAR-VALID-F. EXIT.
006420
006430*------------------------------------------------------------------
006440 2900-RECHAZAR-PRECIO-I.
006450
006460     MOVE TRQ-REQUEST-ID       TO TRPRCH-REQUEST-ID
006470     MOVE 'PRICE-UNAVAILABLE'  TO TRPRCH-ERROR-CODE
006480     MOVE 'COMPUTED ESTIMATED PRICE IS NEGATIVE'
006490                               TO TRPRCH-ERROR-TEXT
006500     WRITE FD-TRPRCH FROM REG-TRPRCH
006510     IF FS-TRPRCH IS NOT EQUAL '00'
006520        DISPLAY '* ERROR EN WRITE TRPRCH = ' FS-TRPRCH
006530        MOVE 9999 TO RETURN-CODE
006540        SET WS-FIN-LECTURA TO TRUE
006550     END-IF
006560     ADD 1 TO WS-RECHAZADOS-CANT.
006570
006580 2900-RECHAZAR-PRECIO-F. EXIT.
006590
006600
006610*------------------------------------------------------------------
006620 6000-GRABAR-SALIDA-I.
006630
006640     IF IMP-CUENTA-LINEA IS GREATER THAN 15
006650        PERFORM 6400-IMPRIMIR-TITULOS-I
006660           THRU 6400-IMPRIMIR-TITULOS-F
006670     END-IF
006680
006690     MOVE SPACES              TO WS-REG-LISTADO
006700     MOVE TRPMST-TRIP-ID      TO WS-TRIPID-IMP
006710     MOVE TRPMST-VEHICLE-TYPE TO WS-VEHIC-IMP
006720     MOVE TRPMST-DISTANCE-KM  TO WS-DIST-IMP
006730     MOVE TRPMST-DURATION-MIN TO WS-DUR-IMP
006740     MOVE TRPMST-ESTIMATED-PRICE TO WS-PRECIO-IMP
006750     MOVE TRPMST-TRIP-STATUS  TO WS-ESTADO-IMP
006760
006770     WRITE FD-TRPLST FROM WS-REG-LISTADO AFTER ADVANCING 1 LINE
006780     IF FS-TRPLST IS NOT EQUAL '00'
006790        DISPLAY '* ERROR EN WRITE TRPLST = ' FS-TRPLST
006800        MOVE 9999 TO RETURN-CODE
006810        SET WS-FIN-LECTURA TO TRUE
006820     END-IF
006830
006840     ADD 1 TO IMP-CUENTA-LINEA.
006850
006860 6000-GRABAR-SALIDA-F. EXIT.
006870
006880*------------------------------------------------------------------
006890 6400-IMPRIMIR-TITULOS-I.
006900
006910     MOVE IMP-CUENTA-PAGINA TO IMP-TIT-PAG
006920     ADD  1 TO IMP-CUENTA-PAGINA
006930     MOVE 1 TO IMP-CUENTA-LINEA
006940
006950     WRITE FD-TRPLST FROM IMP-TITULO AFTER ADVANCING PAGE
006960     WRITE FD-TRPLST FROM IMP-SUBTITULO AFTER ADVANCING 1 LINE
006970     WRITE FD-TRPLST FROM IMP-LINEA2 AFTER ADVANCING 1 LINE
006980
006990     IF FS-TRPLST IS NOT EQUAL '00'
007000        DISPLAY '* ERROR EN WRITE TRPLST = ' FS-TRPLST
007010        MOVE 9999 TO RETURN-CODE
007020        SET WS-FIN-LECTURA TO TRUE
007030     END-IF.
007040
007050 6400-IMPRIMIR-TITULOS-F. EXIT.
007060
007070
007080*------------------------------------------------------------------
007090 9999-FINAL-I.
007100
007110     IF NOT WS-PRIMER-DETALLE
007120        PERFORM 2700-CORTE-MAYOR-I THRU 2700-CORTE-MAYOR-F
007130     END-IF
007140
007150     WRITE FD-TRPLST FROM IMP-LINEA AFTER ADVANCING 1 LINE
007160
007170     MOVE 'GRAND TOTAL TRIP COUNT' TO IMP-TOT-ETIQUETA
007180     MOVE WS-TOTAL-CANT TO IMP-TOT-VALOR
007190     WRITE FD-TRPLST FROM IMP-TOTAL-LINEA AFTER ADVANCING 1 LINE
007200
007210     MOVE 'GRAND TOTAL ESTIMATED PRICE' TO IMP-TOT-ETIQUETA
007220     MOVE WS-TOTAL-IMPORTE TO IMP-TOT-VALOR
007230     WRITE FD-TRPLST FROM IMP-TOTAL-LINEA AFTER ADVANCING 1 LINE
007240
007250     MOVE 'REJECTED REQUEST COUNT' TO IMP-TOT-ETIQUETA
007260     MOVE WS-RECHAZADOS-CANT TO IMP-TOT-VALOR
007270     WRITE FD-TRPLST FROM IMP-TOTAL-LINEA AFTER ADVANCING 1 LINE
007280
007290     CLOSE TRPREQ
007300     IF FS-TRPREQ IS NOT EQUAL '00'
007310        DISPLAY '* ERROR EN CLOSE TRPREQ = ' FS-TRPREQ
007320        MOVE 9999 TO RETURN-CODE
007330     END-IF
007340
007350     CLOSE TRPMST
007360     IF FS-TRPMST IS NOT EQUAL '00'
007370        DISPLAY '* ERROR EN CLOSE TRPMST = ' FS-TRPMST
007380        MOVE 9999 TO RETURN-CODE
007390     END-IF
007400
007410     CLOSE TRPRCH
007420     IF FS-TRPRCH IS NOT EQUAL '00'
007430        DISPLAY '* ERROR EN CLOSE TRPRCH = ' FS-TRPRCH
007440        MOVE 9999 TO RETURN-CODE
007450     END-IF
007460
007470     CLOSE TRPLST
007480     IF FS-TRPLST IS NOT EQUAL '00'
007490        DISPLAY '* ERROR EN CLOSE TRPLST = ' FS-TRPLST
007500        MOVE 9999 TO RETURN-CODE
007510     END-IF
007520
007530     DISPLAY 'PROGM50S - LEIDOS:     ' WS-LEIDOS-CANT
007540     DISPLAY 'PROGM50S - VALIDOS:    ' WS-VALIDOS-CANT
007550     DISPLAY 'PROGM50S - RECHAZADOS: ' WS-RECHAZADOS-CANT.
007560
007570 9999-FINAL-F. EXIT.

