000010******************************************************************
000020*    CP-TRPACT
000030******************************************************************
000040*         LAYOUT  ARCHIVO  NOVEDADES DE CICLO DE VIDA  (TRPACC)
000050*         LARGO 80 BYTES
000060******************************************************************
000070*    KC05031.ALU9999.TARIFA.ACCIONES
000080*
000090*    HIST:
000100*    09/02/99  PJS  ALTA INICIAL DEL LAYOUT DE ACCIONES.
000110******************************************************************
000120 01  REG-TRPACC.
000130     03  TRPACC-TRIP-ID           PIC 9(08)   VALUE ZEROS.
000140     03  TRPACC-ACTION            PIC X(08)   VALUE SPACES.
000150         88  TRPACC-ACCEPT                VALUE 'ACCEPT  '.
000160         88  TRPACC-START                 VALUE 'START   '.
000170         88  TRPACC-COMPLETE              VALUE 'COMPLETE'.
000180         88  TRPACC-CANCEL                VALUE 'CANCEL  '.
000190     03  FILLER                   PIC X(64)   VALUE SPACES.
